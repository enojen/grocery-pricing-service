000100*----------------------------------------------------------------
000200*  FDORDIT.CBL
000300*  FD and record layout for the grocery order-item input file.
000400*  One record is one item on a customer order; records for one
000500*  order are contiguous and ascending on ORDER-SEQ-NO (sort is
000600*  done upstream of this job - see ORDPRC00 CHANGE LOG 1994-06-21).
000700*----------------------------------------------------------------
000800*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
000900*  CHANGE LOG
001000*    1991-04-02 RH  REQ-4410  ORIGINAL LAYOUT - BREAD/VEGETABLE/
001100*                             BEER ITEMS, 64 BYTES OF DATA.
001200*    1994-06-21 RH  REQ-5177  PADDED RECORD TO 90 BYTES TO LEAVE
001300*                             ROOM FOR A FUTURE ITEM-UNIT-OF-MEASURE
001400*                             FIELD (NEVER ADDED - SEE FILLER BELOW).
001500*    1999-01-08 MPK Y2K-0091  NO DATE FIELDS ON THIS RECORD, NO
001600*                             Y2K IMPACT.  REVIEWED/SIGNED OFF.
001700*    2004-09-30 DPC  REQ-7740  ADDED THE BREAD/VEGETABLE/BEER
001800*                             REDEFINED VIEWS BELOW SO ORDPRC00
001900*                             COULD REFER TO EACH ITEM TYPE'S OWN
002000*                             FIELDS BY NAME INSTEAD OF BY POSITION.
002100*    2013-11-05 TO  REQ-9140  REQ-7740 NEVER ACTUALLY GOT WIRED IN -
002200*                             ORDPRC00 BUFFERS EVERY ITEM THROUGH
002300*                             OI-* IN WSORDIT.CBL AND NEVER MOVES
002400*                             ORDER-ITEM-RECORD TO ANY OF THE THREE
002500*                             VIEWS BELOW.  RELABELED THEM AS THE
002600*                             UNUSED GROWTH-ROOM THEY ARE SO THE
002700*                             NEXT PERSON DOESN'T GO LOOKING FOR
002800*                             WHERE THEY'RE READ.
002900*----------------------------------------------------------------
003000    FD  ORDER-ITEM-FILE
003100        LABEL RECORDS ARE STANDARD.
003200
003300    01  ORDER-ITEM-RECORD.
003400        05  ORDER-SEQ-NO            PIC 9(06).
003500        05  ITEM-TYPE               PIC X(09).
003600        05  ITEM-NAME               PIC X(30).
003700        05  ITEM-QUANTITY           PIC 9(05).
003800        05  ITEM-DAYS-OLD           PIC 9(01).
003900        05  ITEM-WEIGHT-GRAMS       PIC 9(06).
004000        05  ITEM-BEER-ORIGIN        PIC X(07).
004100        05  FILLER                  PIC X(26).
004200
004300*    Unused growth-room view, carried from REQ-7740.  Same 90
004400*    bytes as ORDER-ITEM-RECORD, named to match the BreadItem
004500*    fields (quantity + days old) on the order form, but ORDPRC00
004600*    does not move into it - see CHANGE LOG 2013-11-05.
004700    01  BREAD-ITEM-VIEW REDEFINES ORDER-ITEM-RECORD.
004800        05  BI-ORDER-SEQ-NO         PIC 9(06).
004900        05  BI-ITEM-TYPE            PIC X(09).
005000        05  BI-ITEM-NAME            PIC X(30).
005100        05  BI-QUANTITY             PIC 9(05).
005200        05  BI-DAYS-OLD             PIC 9(01).
005300        05  FILLER                  PIC X(39).
005400
005500*    Unused growth-room view, carried from REQ-7740.  VegetableItem
005600*    only cares about the weight field, but ORDPRC00 does not move
005700*    into this view either - see CHANGE LOG 2013-11-05.
005800    01  VEGETABLE-ITEM-VIEW REDEFINES ORDER-ITEM-RECORD.
005900        05  VI-ORDER-SEQ-NO         PIC 9(06).
006000        05  VI-ITEM-TYPE            PIC X(09).
006100        05  VI-ITEM-NAME            PIC X(30).
006200        05  FILLER                  PIC X(06).
006300        05  VI-WEIGHT-GRAMS         PIC 9(06).
006400        05  FILLER                  PIC X(33).
006500
006600*    Unused growth-room view, carried from REQ-7740.  BeerItem
006700*    needs quantity and country of origin, but ORDPRC00 does not
006800*    move into this view either - see CHANGE LOG 2013-11-05.
006900    01  BEER-ITEM-VIEW REDEFINES ORDER-ITEM-RECORD.
007000        05  KI-ORDER-SEQ-NO         PIC 9(06).
007100        05  KI-ITEM-TYPE            PIC X(09).
007200        05  KI-ITEM-NAME            PIC X(30).
007300        05  KI-QUANTITY             PIC 9(05).
007400        05  FILLER                  PIC X(07).
007500        05  KI-BEER-ORIGIN          PIC X(07).
007600        05  FILLER                  PIC X(26).

000100*----------------------------------------------------------------
000200*  ORDPRC00 - GROCERY ORDER PRICING BATCH
000300*----------------------------------------------------------------
000400    IDENTIFICATION DIVISION.
000500    PROGRAM-ID. order-pricing-batch.
000600    AUTHOR. R. HASTINGS.
000700    INSTALLATION. RETAIL SYSTEMS - STORE OPERATIONS.
000800    DATE-WRITTEN. 04/02/91.
000900    DATE-COMPILED.
001000    SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*   READS ORDIT-IN (ONE RECORD PER LINE ITEM, GROUPED BY ORDER),
001300*   PRICES EACH PRODUCT-TYPE GROUP WITHIN THE ORDER (BREAD, THEN
001400*   VEGETABLE, THEN BEER) AND WRITES ONE RECEIPT PER ORDER TO
001500*   RCPLN-OUT (ONE LINE PER GROUP) FOLLOWED BY ONE TRAILER TO
001600*   RCPTT-OUT.  REPLACES THE HAND PRICE LOOKUP THE FRONT REGISTER
001700*   USED TO DO AND THEN PHONE DOWN TO BOOKKEEPING EVERY NIGHT.
001800*----------------------------------------------------------------
001900*   CHANGE LOG
002000*     04/02/91 RH  REQ-4410  ORIGINAL PROGRAM - BREAD AND
002100*                            VEGETABLE PRICING ONLY.
002200*     08/19/92 RH  REQ-4591  ADDED BEER PRICING, PACK-OF-SIX
002300*                            DISCOUNT BY ORIGIN.
002400*     03/15/93 RH  REQ-4802  FATAL STOP IF A PRICING RULE EVER
002500*                            RETURNS A NEGATIVE DISCOUNT - SEE
002600*                            PL-FINALIZE-RECEIPT-LINE.CBL.
002700*     06/21/94 RH  REQ-5177  PADDED ORDIT-IN/RCPLN-OUT RECORDS
002800*                            FOR GROWTH ROOM (RCPTT-OUT FEEDS THE
002900*                            SETTLEMENT JOB'S FIXED READ AND STAYS
003000*                            AT 36 BYTES - SEE FDRCPTT.CBL).
003100*     02/09/96 RH  REQ-5890  MONEY FIELDS ON RCPLN-OUT/RCPTT-OUT
003200*                            NOW CARRY A SEPARATE LEADING SIGN.
003300*     11/14/97 MPK REQ-6602  RENAMED ALL THREE DD NAMES TO MATCH
003400*                            THE NEW JCL NAMING STANDARD.
003500*     05/11/98 MPK REQ-6310  VEGETABLE TIER PERCENTAGES RE-EXPRESSED
003600*                            TO 4 DECIMALS; BREAD-AGE-OVER-6 NOW
003700*                            RAISES ITS OWN MESSAGE.
003800*     12/03/98 MPK Y2K-0091  YEAR 2000 REVIEW: NO DATE-SENSITIVE
003900*                            FIELDS ANYWHERE IN THIS PROGRAM OR ITS
004000*                            COPYBOOKS.  NO CODE CHANGE REQUIRED.
004100*     01/08/99 MPK Y2K-0091  SIGNED OFF BY YEAR-2000 PROJECT OFFICE.
004200*     09/30/04 DPC REQ-7740  ADDED THE BREAD/VEGETABLE/BEER
004300*                            REDEFINED VIEWS ON ORDER-ITEM-RECORD.
004400*     03/18/09 DPC REQ-8215  ADDED UPSI-0 DEBUG SWITCH SO OPERATIONS
004500*                            CAN GET AN END-OF-RUN ORDER COUNT
004600*                            WITHOUT US RECOMPILING.
004700*     07/11/13 TO  REQ-9102  RECEIPT-LINE DESCRIPTIONS WERE PRINTING
004800*                            THE BREAD/VEGETABLE/BEER FIGURES ZERO-
004900*                            FILLED (BUYER READ "0000005 X BREAD" AND
005000*                            CALLED IT IN AS A COUNT OF SIX).  NUMBERS
005100*                            ARE NOW EDITED AND TRIMMED BEFORE THE
005200*                            STRING.  ALSO DROPPED 77 DUMMY, A LEFT-
005300*                            OVER FROM THE OLD MENU SCREENS THAT THIS
005400*                            BATCH JOB NEVER ACCEPTS INTO.
005500*     11/05/13 TO  REQ-9140  CODE-STANDARDS REVIEW FLAGGED A WS-
005600*                            PREFIX ON EVERY WORKING-STORAGE FIELD
005700*                            IN THIS PROGRAM AND ITS COPYBOOKS - NOT
005800*                            HOW ANY OTHER PROGRAM IN THIS SHOP NAMES
005900*                            THINGS.  RENAMED SWITCHES TO PLAIN W-,
006000*                            EDITED/STRING-BUILT FIELDS TO D-, AND
006100*                            EVERYTHING ELSE TO NO PREFIX AT ALL,
006200*                            SAME AS DEDUCTIBLES-REPORT.COB.  NO
006300*                            LOGIC CHANGED.
006400*----------------------------------------------------------------
006500
006600    ENVIRONMENT DIVISION.
006700
006800    CONFIGURATION SECTION.
006900
007000    SOURCE-COMPUTER. IBM-370.
007100    OBJECT-COMPUTER. IBM-370.
007200
007300    SPECIAL-NAMES.
007400        C01 IS TOP-OF-FORM
007500        UPSI-0 IS UPSI-DEBUG-SWITCH.
007600
007700    INPUT-OUTPUT SECTION.
007800    FILE-CONTROL.
007900
008000        COPY "SLORDIT.CBL".
008100        COPY "SLRCPLN.CBL".
008200        COPY "SLRCPTT.CBL".
008300
008400    DATA DIVISION.
008500    FILE SECTION.
008600
008700        COPY "FDORDIT.CBL".
008800        COPY "FDRCPLN.CBL".
008900        COPY "FDRCPTT.CBL".
009000
009100    WORKING-STORAGE SECTION.
009200
009300        COPY "wsprice.cbl".
009400        COPY "wsordit.cbl".
009500
009600        01  W-END-OF-ORDER-ITEM-FILE      PIC X.
009700            88  END-OF-ORDER-ITEM-FILE        VALUE "Y".
009800
009900        01  ORDER-SEQ-NO-CURRENT       PIC 9(06).
010000
010100        01  W-ORDER-HAS-BREAD            PIC X.
010200            88  ORDER-HAS-BREAD-ITEMS      VALUE "Y".
010300        01  W-ORDER-HAS-VEGETABLE        PIC X.
010400            88  ORDER-HAS-VEGETABLE-ITEMS  VALUE "Y".
010500        01  W-ORDER-HAS-BEER             PIC X.
010600            88  ORDER-HAS-BEER-ITEMS       VALUE "Y".
010700
010800        01  CURRENT-LINE-DESCRIPTION           PIC X(40).
010900        01  CURRENT-LINE-ORIGINAL-PRICE        PIC S9(07)V9(02).
011000        01  CURRENT-LINE-DISCOUNT              PIC S9(07)V9(02).
011100        01  CURRENT-LINE-FINAL-PRICE           PIC S9(07)V9(02).
011200
011300        01  BREAD-TOTAL-QTY            PIC 9(07) COMP.
011400        01  BREAD-FREE-ITEMS           PIC 9(07) COMP.
011500        01  BREAD-GROUPS               PIC 9(07) COMP.
011600
011700        01  VEG-TOTAL-WEIGHT           PIC 9(07) COMP.
011800        01  VEG-PRICE-PER-GRAM         PIC 9(03)V9(04).
011900
012000        01  BEER-BASE-PRICE            PIC 9(05)V9(02).
012100        01  BEER-PACK-DISCOUNT         PIC 9(05)V9(02).
012200        01  BEER-TOTAL-BOTTLES         PIC 9(07) COMP.
012300        01  BEER-PACKS                 PIC 9(07) COMP.
012400        01  BEER-SINGLES               PIC 9(07) COMP.
012500
012600*   Edited, zero-suppressed copies of the COMP figures that go into
012700*   a RECEIPT-LINE description, and the leftmost-non-space position
012800*   of each once suppressed - STRING takes the figure straight off
012900*   that position so the printed description never carries the
013000*   suppressed leading zeros (see 07/11/13 TO REQ-9102 above).
013100        01  D-EDIT-NUMBER-1              PIC Z(06)9.
013200        01  D-EDIT-NUMBER-2              PIC Z(06)9.
013300        01  D-EDIT-NUMBER-3              PIC Z(06)9.
013400        01  EDIT-START-1               PIC 9(02) COMP.
013500        01  EDIT-START-2               PIC 9(02) COMP.
013600        01  EDIT-START-3               PIC 9(02) COMP.
013700        01  D-EDIT-AGE                   PIC 9(01).
013800
013900        01  ORDER-COUNT                PIC 9(07) COMP.
014000
014100        01  FATAL-MESSAGE              PIC X(60).
014200*----------------------------------------------------------------
014300
014400    PROCEDURE DIVISION.
014500
014600    0000-MAIN.
014700
014800        OPEN INPUT  ORDER-ITEM-FILE.
014900        OPEN OUTPUT RECEIPT-LINE-FILE.
015000        OPEN OUTPUT RECEIPT-TOTALS-FILE.
015100
015200        MOVE "N" TO W-END-OF-ORDER-ITEM-FILE.
015300        MOVE 0   TO ORDER-COUNT.
015400
015500        PERFORM 1050-RESET-BREAD-AGE-TABLE.
015600        PERFORM READ-ORDER-ITEM-NEXT-RECORD.
015700
015800        PERFORM 1000-PROCESS-ONE-ORDER
015900            UNTIL END-OF-ORDER-ITEM-FILE.
016000
016100        IF UPSI-DEBUG-SWITCH
016200            DISPLAY "ORDPRC00 - ORDERS PRICED: " ORDER-COUNT.
016300
016400        CLOSE ORDER-ITEM-FILE.
016500        CLOSE RECEIPT-LINE-FILE.
016600        CLOSE RECEIPT-TOTALS-FILE.
016700
016800        STOP RUN.
016900*----------------------------------------------------------------
017000
017100    1000-PROCESS-ONE-ORDER.
017200
017300        MOVE ORDER-SEQ-NO TO ORDER-SEQ-NO-CURRENT.
017400        MOVE 0   TO ORDERITEM-COUNT.
017500        MOVE 0   TO ORDER-SUBTOTAL.
017600        MOVE 0   TO ORDER-DISCOUNT.
017700        MOVE "N" TO W-ORDER-HAS-BREAD.
017800        MOVE "N" TO W-ORDER-HAS-VEGETABLE.
017900        MOVE "N" TO W-ORDER-HAS-BEER.
018000
018100        PERFORM 1060-RESET-BEER-ORIGIN-TABLE.
018200        PERFORM 1070-RESET-BREAD-AGE-QUANTITIES.
018300
018400        PERFORM 1100-BUFFER-ORDER-ITEM
018500            UNTIL ORDER-SEQ-NO IS NOT EQUAL TO ORDER-SEQ-NO-CURRENT
018600               OR END-OF-ORDER-ITEM-FILE.
018700
018800        IF ORDER-HAS-BREAD-ITEMS
018900            PERFORM 3000-PRICE-BREAD-GROUP THRU 3000-EXIT.
019000
019100        IF ORDER-HAS-VEGETABLE-ITEMS
019200            PERFORM 4000-PRICE-VEGETABLE-GROUP THRU 4000-EXIT.
019300
019400        IF ORDER-HAS-BEER-ITEMS
019500            PERFORM 5000-PRICE-BEER-GROUP THRU 5000-EXIT.
019600
019700        PERFORM 1200-WRITE-ORDER-TOTALS.
019800
019900        ADD 1 TO ORDER-COUNT.
020000*----------------------------------------------------------------
020100
020200    1100-BUFFER-ORDER-ITEM.
020300
020400        PERFORM 2100-VALIDATE-ITEM THRU 2100-EXIT.
020500
020600        ADD 1 TO ORDERITEM-COUNT.
020700        MOVE ORDER-ITEM-RECORD
020800            TO ORDERITEM-ENTRY (ORDERITEM-COUNT).
020900
021000        EVALUATE ITEM-TYPE
021100            WHEN "BREAD"
021200                MOVE "Y" TO W-ORDER-HAS-BREAD
021300                PERFORM 1110-TALLY-BREAD-AGE
021400            WHEN "VEGETABLE"
021500                MOVE "Y" TO W-ORDER-HAS-VEGETABLE
021600            WHEN "BEER"
021700                MOVE "Y" TO W-ORDER-HAS-BEER
021800                PERFORM 1120-TALLY-BEER-ORIGIN
021900        END-EVALUATE.
022000
022100        PERFORM READ-ORDER-ITEM-NEXT-RECORD.
022200*----------------------------------------------------------------
022300
022400    1110-TALLY-BREAD-AGE.
022500
022600        COMPUTE ORDERITEM-IDX = ITEM-DAYS-OLD + 1.
022700        ADD ITEM-QUANTITY TO BAGE-QUANTITY (ORDERITEM-IDX).
022800        MOVE "Y" TO W-BAGE-PRESENT (ORDERITEM-IDX).
022900*----------------------------------------------------------------
023000
023100    1120-TALLY-BEER-ORIGIN.
023200
023300        EVALUATE ITEM-BEER-ORIGIN
023400            WHEN "BELGIAN"
023500                MOVE 1 TO ORDERITEM-IDX
023600            WHEN "DUTCH"
023700                MOVE 2 TO ORDERITEM-IDX
023800            WHEN "GERMAN"
023900                MOVE 3 TO ORDERITEM-IDX
024000        END-EVALUATE.
024100
024200        ADD ITEM-QUANTITY TO BORIG-QUANTITY (ORDERITEM-IDX).
024300        MOVE "Y" TO W-BORIG-PRESENT (ORDERITEM-IDX).
024400*----------------------------------------------------------------
024500
024600    1050-RESET-BREAD-AGE-TABLE.
024700
024800        PERFORM 1051-INIT-ONE-BREAD-AGE-SLOT
024900            VARYING ORDERITEM-IDX FROM 1 BY 1
025000            UNTIL ORDERITEM-IDX > 7.
025100
025200    1051-INIT-ONE-BREAD-AGE-SLOT.
025300
025400        COMPUTE BAGE-VALUE (ORDERITEM-IDX) =
025500            ORDERITEM-IDX - 1.
025600        MOVE 0   TO BAGE-QUANTITY (ORDERITEM-IDX).
025700        MOVE "N" TO W-BAGE-PRESENT  (ORDERITEM-IDX).
025800*----------------------------------------------------------------
025900
026000    1070-RESET-BREAD-AGE-QUANTITIES.
026100
026200        PERFORM 1071-RESET-ONE-BREAD-AGE-QTY
026300            VARYING ORDERITEM-IDX FROM 1 BY 1
026400            UNTIL ORDERITEM-IDX > 7.
026500
026600    1071-RESET-ONE-BREAD-AGE-QTY.
026700
026800        MOVE 0   TO BAGE-QUANTITY (ORDERITEM-IDX).
026900        MOVE "N" TO W-BAGE-PRESENT  (ORDERITEM-IDX).
027000*----------------------------------------------------------------
027100
027200    1060-RESET-BEER-ORIGIN-TABLE.
027300
027400        MOVE "BELGIAN" TO BORIG-CODE (1).
027500        MOVE "DUTCH  " TO BORIG-CODE (2).
027600        MOVE "GERMAN " TO BORIG-CODE (3).
027700
027800        PERFORM 1061-RESET-ONE-BEER-ORIGIN-QTY
027900            VARYING ORDERITEM-IDX FROM 1 BY 1
028000            UNTIL ORDERITEM-IDX > 3.
028100
028200    1061-RESET-ONE-BEER-ORIGIN-QTY.
028300
028400        MOVE 0   TO BORIG-QUANTITY (ORDERITEM-IDX).
028500        MOVE "N" TO W-BORIG-PRESENT  (ORDERITEM-IDX).
028600*----------------------------------------------------------------
028700
028800    1200-WRITE-ORDER-TOTALS.
028900
029000        COMPUTE ORDER-TOTAL = ORDER-SUBTOTAL - ORDER-DISCOUNT.
029100
029200        MOVE ORDER-SEQ-NO-CURRENT TO TOTALS-ORDER-SEQ-NO.
029300        MOVE ORDER-SUBTOTAL       TO TOTALS-SUBTOTAL.
029400        MOVE ORDER-DISCOUNT       TO TOTALS-DISCOUNT.
029500        MOVE ORDER-TOTAL          TO TOTALS-TOTAL.
029600
029700        WRITE RECEIPT-TOTALS-RECORD.
029800*----------------------------------------------------------------
029900
030000    8090-TRIM-EDIT-NUMBER-1.
030100
030200        MOVE 0 TO EDIT-START-1.
030300        INSPECT D-EDIT-NUMBER-1
030400            TALLYING EDIT-START-1 FOR LEADING SPACE.
030500        ADD 1 TO EDIT-START-1.
030600
030700    8091-TRIM-EDIT-NUMBER-2.
030800
030900        MOVE 0 TO EDIT-START-2.
031000        INSPECT D-EDIT-NUMBER-2
031100            TALLYING EDIT-START-2 FOR LEADING SPACE.
031200        ADD 1 TO EDIT-START-2.
031300
031400    8092-TRIM-EDIT-NUMBER-3.
031500
031600        MOVE 0 TO EDIT-START-3.
031700        INSPECT D-EDIT-NUMBER-3
031800            TALLYING EDIT-START-3 FOR LEADING SPACE.
031900        ADD 1 TO EDIT-START-3.
032000*----------------------------------------------------------------
032100
032200    3000-PRICE-BREAD-GROUP.
032300
032400        PERFORM 3010-PRICE-ONE-BREAD-AGE
032500            VARYING ORDERITEM-IDX FROM 1 BY 1
032600            UNTIL ORDERITEM-IDX > 7.
032700
032800    3000-EXIT.
032900        EXIT.
033000
033100    3010-PRICE-ONE-BREAD-AGE.
033200
033300        IF BAGE-IS-PRESENT (ORDERITEM-IDX)
033400            PERFORM 3020-COMPUTE-BREAD-LINE.
033500
033600    3020-COMPUTE-BREAD-LINE.
033700
033800        MOVE BAGE-QUANTITY (ORDERITEM-IDX) TO BREAD-TOTAL-QTY.
033900
034000        COMPUTE CURRENT-LINE-ORIGINAL-PRICE ROUNDED =
034100            BREAD-UNIT-PRICE * BREAD-TOTAL-QTY.
034200
034300        PERFORM 3030-APPLY-BREAD-BUNDLE-RULE.
034400
034500        MOVE BREAD-TOTAL-QTY TO D-EDIT-NUMBER-1.
034600        PERFORM 8090-TRIM-EDIT-NUMBER-1.
034700        MOVE BAGE-VALUE (ORDERITEM-IDX) TO D-EDIT-AGE.
034800
034900        STRING D-EDIT-NUMBER-1 (EDIT-START-1:) DELIMITED BY SIZE
035000               " x Bread ("                         DELIMITED BY SIZE
035100               D-EDIT-AGE                          DELIMITED BY SIZE
035200               " days old)"                         DELIMITED BY SIZE
035300            INTO CURRENT-LINE-DESCRIPTION.
035400
035500        PERFORM 8000-FINALIZE-RECEIPT-LINE THRU 8000-EXIT.
035600
035700    3030-APPLY-BREAD-BUNDLE-RULE.
035800
035900        MOVE 0 TO CURRENT-LINE-DISCOUNT.
036000
036100        IF BAGE-VALUE (ORDERITEM-IDX)
036200                              IS EQUAL TO BREAD-B1T2-AGE
036300            COMPUTE BREAD-FREE-ITEMS = BREAD-TOTAL-QTY / 2
036400            COMPUTE CURRENT-LINE-DISCOUNT ROUNDED =
036500                BREAD-UNIT-PRICE * BREAD-FREE-ITEMS
036600        ELSE
036700            IF BAGE-VALUE (ORDERITEM-IDX)
036800                              IS EQUAL TO BREAD-P1T3-AGE
036900                COMPUTE BREAD-GROUPS = BREAD-TOTAL-QTY / 3
037000                COMPUTE BREAD-FREE-ITEMS = BREAD-GROUPS * 2
037100                COMPUTE CURRENT-LINE-DISCOUNT ROUNDED =
037200                    BREAD-UNIT-PRICE * BREAD-FREE-ITEMS.
037300*----------------------------------------------------------------
037400
037500    4000-PRICE-VEGETABLE-GROUP.
037600
037700        PERFORM 4010-SUM-VEGETABLE-WEIGHT.
037800        PERFORM 4020-COMPUTE-VEGETABLE-LINE.
037900
038000    4000-EXIT.
038100        EXIT.
038200
038300    4010-SUM-VEGETABLE-WEIGHT.
038400
038500        MOVE 0 TO VEG-TOTAL-WEIGHT.
038600
038700        PERFORM 4011-ADD-ONE-VEGETABLE-WEIGHT
038800            VARYING ORDERITEM-IDX FROM 1 BY 1
038900            UNTIL ORDERITEM-IDX > ORDERITEM-COUNT.
039000
039100    4011-ADD-ONE-VEGETABLE-WEIGHT.
039200
039300        IF OI-ITEM-TYPE (ORDERITEM-IDX) IS EQUAL TO "VEGETABLE"
039400            ADD OI-ITEM-WEIGHT-GRAMS (ORDERITEM-IDX)
039500                TO VEG-TOTAL-WEIGHT.
039600
039700    4020-COMPUTE-VEGETABLE-LINE.
039800
039900        COMPUTE VEG-PRICE-PER-GRAM ROUNDED =
040000            VEG-PRICE-PER-100G / 100.
040100
040200        COMPUTE CURRENT-LINE-ORIGINAL-PRICE ROUNDED =
040300            VEG-PRICE-PER-GRAM * VEG-TOTAL-WEIGHT.
040400
040500        PERFORM 4030-APPLY-WEIGHT-TIER-RULE.
040600
040700        MOVE VEG-TOTAL-WEIGHT TO D-EDIT-NUMBER-1.
040800        PERFORM 8090-TRIM-EDIT-NUMBER-1.
040900
041000        STRING D-EDIT-NUMBER-1 (EDIT-START-1:) DELIMITED BY SIZE
041100               "g Vegetables"                       DELIMITED BY SIZE
041200            INTO CURRENT-LINE-DESCRIPTION.
041300
041400        PERFORM 8000-FINALIZE-RECEIPT-LINE THRU 8000-EXIT.
041500
041600    4030-APPLY-WEIGHT-TIER-RULE.
041700
041800        MOVE 0 TO CURRENT-LINE-DISCOUNT.
041900
042000        IF VEG-TOTAL-WEIGHT IS GREATER THAN ZERO
042100            IF VEG-TOTAL-WEIGHT IS LESS THAN
042200                                      VEG-TIER1-LIMIT-GRAMS
042300                COMPUTE CURRENT-LINE-DISCOUNT ROUNDED =
042400                    CURRENT-LINE-ORIGINAL-PRICE * VEG-TIER1-PERCENT
042500            ELSE
042600                IF VEG-TOTAL-WEIGHT IS LESS THAN
042700                                      VEG-TIER2-LIMIT-GRAMS
042800                    COMPUTE CURRENT-LINE-DISCOUNT ROUNDED =
042900                        CURRENT-LINE-ORIGINAL-PRICE *
043000                            VEG-TIER2-PERCENT
043100                ELSE
043200                    COMPUTE CURRENT-LINE-DISCOUNT ROUNDED =
043300                        CURRENT-LINE-ORIGINAL-PRICE *
043400                            VEG-TIER3-PERCENT.
043500*----------------------------------------------------------------
043600
043700    5000-PRICE-BEER-GROUP.
043800
043900        PERFORM 5010-PRICE-ONE-BEER-ORIGIN
044000            VARYING ORDERITEM-IDX FROM 1 BY 1
044100            UNTIL ORDERITEM-IDX > 3.
044200
044300    5000-EXIT.
044400        EXIT.
044500
044600    5010-PRICE-ONE-BEER-ORIGIN.
044700
044800        IF BORIG-IS-PRESENT (ORDERITEM-IDX)
044900            PERFORM 5020-COMPUTE-BEER-LINE.
045000
045100    5020-COMPUTE-BEER-LINE.
045200
045300        MOVE BORIG-QUANTITY (ORDERITEM-IDX)
045400            TO BEER-TOTAL-BOTTLES.
045500
045600        PERFORM 5030-LOOK-UP-BEER-PRICES.
045700
045800        COMPUTE CURRENT-LINE-ORIGINAL-PRICE ROUNDED =
045900            BEER-BASE-PRICE * BEER-TOTAL-BOTTLES.
046000
046100        COMPUTE BEER-PACKS =
046200            BEER-TOTAL-BOTTLES / BEER-PACK-SIZE.
046300        COMPUTE BEER-SINGLES = BEER-TOTAL-BOTTLES -
046400            (BEER-PACKS * BEER-PACK-SIZE).
046500
046600        PERFORM 5040-APPLY-BEER-PACK-RULE.
046700
046800        MOVE BEER-TOTAL-BOTTLES TO D-EDIT-NUMBER-1.
046900        MOVE BEER-PACKS         TO D-EDIT-NUMBER-2.
047000        MOVE BEER-SINGLES       TO D-EDIT-NUMBER-3.
047100        PERFORM 8090-TRIM-EDIT-NUMBER-1.
047200        PERFORM 8091-TRIM-EDIT-NUMBER-2.
047300        PERFORM 8092-TRIM-EDIT-NUMBER-3.
047400
047500        STRING D-EDIT-NUMBER-1 (EDIT-START-1:) DELIMITED BY SIZE
047600               " x "                               DELIMITED BY SIZE
047700               BORIG-CODE (ORDERITEM-IDX)     DELIMITED BY SPACE
047800               " Beer ("                            DELIMITED BY SIZE
047900               D-EDIT-NUMBER-2 (EDIT-START-2:)  DELIMITED BY SIZE
048000               " packs + "                          DELIMITED BY SIZE
048100               D-EDIT-NUMBER-3 (EDIT-START-3:)  DELIMITED BY SIZE
048200               " singles)"                          DELIMITED BY SIZE
048300            INTO CURRENT-LINE-DESCRIPTION.
048400
048500        PERFORM 8000-FINALIZE-RECEIPT-LINE THRU 8000-EXIT.
048600
048700    5030-LOOK-UP-BEER-PRICES.
048800
048900        EVALUATE BORIG-CODE (ORDERITEM-IDX)
049000            WHEN "BELGIAN"
049100                MOVE BEER-BELGIAN-PRICE   TO BEER-BASE-PRICE
049200                MOVE BEER-BELGIAN-PK-DISC
049300                    TO BEER-PACK-DISCOUNT
049400            WHEN "DUTCH  "
049500                MOVE BEER-DUTCH-PRICE     TO BEER-BASE-PRICE
049600                MOVE BEER-DUTCH-PK-DISC
049700                    TO BEER-PACK-DISCOUNT
049800            WHEN "GERMAN "
049900                MOVE BEER-GERMAN-PRICE    TO BEER-BASE-PRICE
050000                MOVE BEER-GERMAN-PK-DISC
050100                    TO BEER-PACK-DISCOUNT
050200        END-EVALUATE.
050300
050400    5040-APPLY-BEER-PACK-RULE.
050500
050600        MOVE 0 TO CURRENT-LINE-DISCOUNT.
050700
050800        IF BEER-PACKS IS GREATER THAN ZERO
050900            COMPUTE CURRENT-LINE-DISCOUNT ROUNDED =
051000                BEER-PACK-DISCOUNT * BEER-PACKS.
051100*----------------------------------------------------------------
051200
051300    9900-FATAL-VALIDATION-ERROR.
051400
051500        DISPLAY "ORDPRC00 - FATAL - ORDER " ORDER-SEQ-NO-CURRENT.
051600        DISPLAY "ORDPRC00 - " FATAL-MESSAGE.
051700
051800        CLOSE ORDER-ITEM-FILE.
051900        CLOSE RECEIPT-LINE-FILE.
052000        CLOSE RECEIPT-TOTALS-FILE.
052100
052200        MOVE 16 TO RETURN-CODE.
052300        STOP RUN.
052400*----------------------------------------------------------------
052500
052600    COPY "READ-ORDER-ITEM-NEXT-RECORD.CBL".
052700    COPY "PL-VALIDATE-ORDER-ITEM.CBL".
052800    COPY "PL-FINALIZE-RECEIPT-LINE.CBL".
052900*----------------------------------------------------------------

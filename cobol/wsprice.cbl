000100*----------------------------------------------------------------
000200*  wsprice.cbl
000300*  WORKING-STORAGE to be used by ORDPRC00.
000400*----------------------------------------------------------------
000500*  The prices, bundle ages, weight tiers and pack discounts below
000600*  came out of the old pricing sheet the front office used to fax
000700*  down to the register vendor (see REQ-4410 file).  They used to
000800*  live in CONTROL-FILE on the AP side of the house; this job is
000900*  a separate book of business so they are carried here as fixed
001000*  constants rather than in an editable control record - if the
001100*  register vendor ever changes a price, this copybook is the one
001200*  and only place that has to be recompiled.
001300*----------------------------------------------------------------
001400*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
001500*  CHANGE LOG
001600*    1991-04-02 RH  REQ-4410  ORIGINAL CONSTANTS - BREAD/VEGETABLE
001700*                             PRICING ONLY, NO BEER YET.
001800*    1992-08-19 RH  REQ-4591  ADDED BEER PRICING - THREE ORIGINS,
001900*                             PACK-OF-SIX DISCOUNT.
002000*    1998-05-11 MPK REQ-6310  VEGETABLE TIER PERCENTAGES RE-EXPRESSED
002100*                             AS 9V9(04) INSTEAD OF A WHOLE-PERCENT
002200*                             FIELD SO THE STORE CAN RUN A TIER AT
002300*                             A FRACTIONAL PERCENT (E.G. 7.5%).
002400*    2013-11-05 TO  REQ-9140  DROPPED THE WSPRC- PREFIX - NO OTHER
002500*                             COPYBOOK IN THIS SHOP PREFIXES A
002600*                             CONSTANT, AND IT WAS JUST MAKING THE
002700*                             COMPUTE STATEMENTS OVER IN ORDPRC00
002800*                             HARDER TO READ.
002900*----------------------------------------------------------------
003000*   Bread - flat unit price, plus the two ages that trigger
003100*   the "buy N take M" bundle rule.
003200    77  BREAD-UNIT-PRICE      PIC 9(05)V9(02) VALUE 1.00.
003300    77  BREAD-B1T2-AGE        PIC 9(01)       VALUE 3.
003400    77  BREAD-P1T3-AGE        PIC 9(01)       VALUE 6.
003500
003600*   Vegetables - list price is quoted per 100 grams; the
003700*   per-gram rate is worked out from it once per run.
003800    77  VEG-PRICE-PER-100G    PIC 9(05)V9(02) VALUE 1.00.
003900    77  VEG-TIER1-LIMIT-GRAMS PIC 9(06)       VALUE 100.
004000    77  VEG-TIER2-LIMIT-GRAMS PIC 9(06)       VALUE 500.
004100    77  VEG-TIER1-PERCENT     PIC 9V9(04)     VALUE 0.0500.
004200    77  VEG-TIER2-PERCENT     PIC 9V9(04)     VALUE 0.0700.
004300    77  VEG-TIER3-PERCENT     PIC 9V9(04)     VALUE 0.1000.
004400
004500*   Beer - per-bottle price and per-pack discount by origin,
004600*   plus the pack size all three origins share.
004700    77  BEER-PACK-SIZE        PIC 9(02)       VALUE 6.
004800    77  BEER-BELGIAN-PRICE    PIC 9(05)V9(02) VALUE 0.60.
004900    77  BEER-BELGIAN-PK-DISC  PIC 9(05)V9(02) VALUE 3.00.
005000    77  BEER-DUTCH-PRICE      PIC 9(05)V9(02) VALUE 0.50.
005100    77  BEER-DUTCH-PK-DISC    PIC 9(05)V9(02) VALUE 2.00.
005200    77  BEER-GERMAN-PRICE     PIC 9(05)V9(02) VALUE 0.80.
005300    77  BEER-GERMAN-PK-DISC   PIC 9(05)V9(02) VALUE 4.00.

000100*----------------------------------------------------------------
000200*  READ-ORDER-ITEM-NEXT-RECORD.CBL
000300*  Read-ahead paragraph for ORDER-ITEM-FILE, copied the same way
000400*  the AP side copies READ-VENDOR-FILE-NEXT-RECORD.CBL and
000500*  READ-VOUCHER-NEXT-RECORD.CBL into its maintenance programs.
000600*----------------------------------------------------------------
000700*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
000800*  CHANGE LOG
000900*    1991-04-02 RH  REQ-4410  ORIGINAL READ-AHEAD PARAGRAPH.
001000*----------------------------------------------------------------
001100    READ-ORDER-ITEM-NEXT-RECORD.
001200
001300        READ ORDER-ITEM-FILE
001400            AT END
001500                MOVE "Y" TO W-END-OF-ORDER-ITEM-FILE.

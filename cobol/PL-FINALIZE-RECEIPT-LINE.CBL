000100*----------------------------------------------------------------
000200*  PL-FINALIZE-RECEIPT-LINE.CBL
000300*  Shared by all three pricing sections (3000-PRICE-BREAD-GROUP,
000400*  4000-PRICE-VEGETABLE-GROUP, 5000-PRICE-BEER-GROUP).  Each
000500*  section moves its own CURRENT-LINE-ORIGINAL-PRICE,
000600*  CURRENT-LINE-DISCOUNT and CURRENT-LINE-DESCRIPTION into working
000700*  storage and PERFORMs this paragraph to cap the discount, round
000800*  all three money fields, write the RECEIPT-LINE-RECORD and roll
000900*  the line into the order's running totals - copied into ORDPRC00
001000*  the same way
001100*  PL-LOOK-FOR-VENDOR-RECORD.CBL is copied into several of the
001200*  vendor-side programs.
001300*----------------------------------------------------------------
001400*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
001500*  CHANGE LOG
001600*    1991-04-02 RH  REQ-4410  ORIGINAL CAP-AND-ROUND LOGIC.
001700*    1993-03-15 RH  REQ-4802  ADDED THE NEGATIVE-DISCOUNT CHECK -
001800*                             A BAD PRICING TABLE ENTRY ONCE LET A
001900*                             DISCOUNT COME OUT NEGATIVE AND GREW
002000*                             THE FINAL PRICE INSTEAD OF SHRINKING
002100*                             IT.  NOW A FATAL RUN INSTEAD OF A BAD
002200*                             RECEIPT.
002300*    2013-11-05 TO  REQ-9140  RENAMED THE WS-LINE-* AND WS-ORDER-*
002400*                             FIELDS THIS PARAGRAPH SHARES WITH
002500*                             ORDPRC00 - SEE ITS CHANGE LOG.
002600*----------------------------------------------------------------
002700    8000-FINALIZE-RECEIPT-LINE.
002800
002900        IF CURRENT-LINE-DISCOUNT IS LESS THAN ZERO
003000            MOVE "A PRICING RULE RETURNED A NEGATIVE DISCOUNT"
003100                TO FATAL-MESSAGE
003200            PERFORM 9900-FATAL-VALIDATION-ERROR.
003300
003400        IF CURRENT-LINE-DISCOUNT IS GREATER THAN
003500                                         CURRENT-LINE-ORIGINAL-PRICE
003600            MOVE CURRENT-LINE-ORIGINAL-PRICE TO CURRENT-LINE-DISCOUNT.
003700
003800        COMPUTE CURRENT-LINE-FINAL-PRICE ROUNDED =
003900            CURRENT-LINE-ORIGINAL-PRICE - CURRENT-LINE-DISCOUNT.
004000
004100        MOVE ORDER-SEQ-NO-CURRENT TO LINE-ORDER-SEQ-NO.
004200        MOVE CURRENT-LINE-DESCRIPTION     TO LINE-DESCRIPTION.
004300        MOVE CURRENT-LINE-ORIGINAL-PRICE  TO LINE-ORIGINAL-PRICE.
004400        MOVE CURRENT-LINE-DISCOUNT        TO LINE-DISCOUNT.
004500        MOVE CURRENT-LINE-FINAL-PRICE     TO LINE-FINAL-PRICE.
004600
004700        WRITE RECEIPT-LINE-RECORD.
004800
004900        ADD CURRENT-LINE-ORIGINAL-PRICE TO ORDER-SUBTOTAL.
005000        ADD CURRENT-LINE-DISCOUNT       TO ORDER-DISCOUNT.
005100
005200    8000-EXIT.
005300        EXIT.

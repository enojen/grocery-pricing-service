000100*----------------------------------------------------------------
000200*  wsordit.cbl
000300*  WORKING-STORAGE to be used by ORDPRC00.
000400*----------------------------------------------------------------
000500*  Variables that will be received from the calling paragraph:
000600*     (none - this is a plain WORKING-STORAGE buffer, not a
000700*      parameter block; ORDPRC00 fills and reads it directly)
000800*  Holds every ORDER-ITEM-RECORD for the one order currently being
000900*  priced, plus the running totals ORDPRC00 needs to sub-group the
001000*  BREAD items by age and the BEER items by origin (VEGETABLE has
001100*  no sub-group - the whole group is one bucket).
001200*----------------------------------------------------------------
001300*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
001400*  CHANGE LOG
001500*    1991-04-02 RH  REQ-4410  ORIGINAL ITEM BUFFER, 200-ITEM MAX
001600*                             (LARGEST ORDER THE REGISTER WILL PASS
001700*                             US IN ONE TRANSMITTAL).
001800*    1992-08-19 RH  REQ-4591  ADDED BEER-ORIGIN-TABLE FOR THE
001900*                             NEW BEER PACK DISCOUNT.
002000*    2013-11-05 TO  REQ-9140  RENAMED EVERY WS- AND WS-OI-/WS-BAGE-/
002100*                             WS-BORIG- FIELD TO DROP THE WS- - ONLY
002200*                             THE TWO PRESENCE FLAGS KEEP A PREFIX,
002300*                             AND THAT IS THE USUAL BARE W- ON A
002400*                             SWITCH, NOT WS-.
002500*----------------------------------------------------------------
002600    01  ORDERITEM-COUNT          PIC 9(03) COMP.
002700    01  ORDERITEM-IDX            PIC 9(03) COMP.
002800
002900    01  ORDERITEM-TABLE.
003000        05  ORDERITEM-ENTRY OCCURS 200 TIMES.
003100            10  OI-ORDER-SEQ-NO       PIC 9(06).
003200            10  OI-ITEM-TYPE          PIC X(09).
003300            10  OI-ITEM-NAME          PIC X(30).
003400            10  OI-ITEM-QUANTITY      PIC 9(05).
003500            10  OI-ITEM-DAYS-OLD      PIC 9(01).
003600            10  OI-ITEM-WEIGHT-GRAMS  PIC 9(06).
003700            10  OI-ITEM-BEER-ORIGIN   PIC X(07).
003800            10  FILLER                   PIC X(02).
003900
004000*   Bread items sub-grouped by age, one table entry per age 0-6.
004100*   BAGE-VALUE is loaded once at program start (RESET-BREAD-
004200*   AGE-TABLE) and never changes again.
004300    01  BREAD-AGE-TABLE.
004400        05  BREAD-AGE-ENTRY OCCURS 7 TIMES.
004500            10  BAGE-VALUE            PIC 9(01).
004600            10  BAGE-QUANTITY         PIC 9(07) COMP.
004700            10  W-BAGE-PRESENT        PIC X(01).
004800                88  BAGE-IS-PRESENT       VALUE "Y".
004900            10  FILLER                   PIC X(02).
005000
005100*   Beer items sub-grouped by origin, one table entry per origin.
005200*   BORIG-CODE is loaded once per order (RESET-BEER-ORIGIN-
005300*   TABLE) since the table also carries that order's quantities.
005400    01  BEER-ORIGIN-TABLE.
005500        05  BORIG-ENTRY OCCURS 3 TIMES.
005600            10  BORIG-CODE            PIC X(07).
005700            10  BORIG-QUANTITY        PIC 9(07) COMP.
005800            10  W-BORIG-PRESENT       PIC X(01).
005900                88  BORIG-IS-PRESENT      VALUE "Y".
006000            10  FILLER                   PIC X(02).
006100
006200    01  ORDER-SUBTOTAL            PIC S9(07)V9(02).
006300    01  ORDER-DISCOUNT            PIC S9(07)V9(02).
006400    01  ORDER-TOTAL               PIC S9(07)V9(02).

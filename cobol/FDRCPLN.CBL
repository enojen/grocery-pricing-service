000100*----------------------------------------------------------------
000200*  FDRCPLN.CBL
000300*  FD and record layout for the receipt detail-line output file.
000400*  One record per product-type group priced within an order -
000500*  BREAD lines first, then the one VEGETABLE line, then BEER
000600*  lines, in the order ORDPRC00 prices the groups.
000700*----------------------------------------------------------------
000800*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
000900*  CHANGE LOG
001000*    1991-04-02 RH  REQ-4410  ORIGINAL LAYOUT, 76 BYTES OF DATA.
001100*    1994-06-21 RH  REQ-5177  PADDED RECORD TO 94 BYTES TO MATCH
001200*                             THE SAME GROWTH ROOM ADDED ON ORDIT.
001300*    1996-02-09 RH  REQ-5890  MONEY FIELDS CARRY A SEPARATE LEADING
001400*                             SIGN BYTE SO A NEGATIVE NEVER SHOWS
001500*                             AS AN OVERPUNCH ON THE PRINTED LISTING
001600*                             A DOWNSTREAM CLERK RUNS AGAINST THIS
001700*                             FILE.
001800*----------------------------------------------------------------
001900    FD  RECEIPT-LINE-FILE
002000        LABEL RECORDS ARE STANDARD.
002100
002200    01  RECEIPT-LINE-RECORD.
002300        05  LINE-ORDER-SEQ-NO       PIC 9(06).
002400        05  LINE-DESCRIPTION        PIC X(40).
002500        05  LINE-ORIGINAL-PRICE     PIC S9(07)V9(02)
002600                                     SIGN IS LEADING SEPARATE.
002700        05  LINE-DISCOUNT           PIC S9(07)V9(02)
002800                                     SIGN IS LEADING SEPARATE.
002900        05  LINE-FINAL-PRICE        PIC S9(07)V9(02)
003000                                     SIGN IS LEADING SEPARATE.
003100        05  FILLER                  PIC X(18).

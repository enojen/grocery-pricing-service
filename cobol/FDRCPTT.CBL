000100*----------------------------------------------------------------
000200*  FDRCPTT.CBL
000300*  FD and record layout for the receipt-totals trailer file.
000400*  One record per order, written right after that order's
000500*  RECEIPT-LINE-RECORDs.
000600*----------------------------------------------------------------
000700*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
000800*  CHANGE LOG
000900*    1991-04-02 RH  REQ-4410  ORIGINAL LAYOUT, 36 BYTES, NO SPARE
001000*                             ROOM LEFT - THIS RECORD FEEDS DIRECTLY
001100*                             INTO THE NIGHTLY SETTLEMENT JOB'S
001200*                             FIXED 36-BYTE READ, SO UNLIKE ORDIT/
001300*                             RCPLN IT IS NOT PADDED FOR GROWTH.
001400*                             WIDEN BOTH JOBS TOGETHER IF THAT EVER
001500*                             CHANGES.
001600*----------------------------------------------------------------
001700    FD  RECEIPT-TOTALS-FILE
001800        LABEL RECORDS ARE STANDARD.
001900
002000    01  RECEIPT-TOTALS-RECORD.
002100        05  TOTALS-ORDER-SEQ-NO     PIC 9(06).
002200        05  TOTALS-SUBTOTAL         PIC S9(07)V9(02)
002300                                     SIGN IS LEADING SEPARATE.
002400        05  TOTALS-DISCOUNT         PIC S9(07)V9(02)
002500                                     SIGN IS LEADING SEPARATE.
002600        05  TOTALS-TOTAL            PIC S9(07)V9(02)
002700                                     SIGN IS LEADING SEPARATE.

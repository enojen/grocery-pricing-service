000100*----------------------------------------------------------------
000200*  SLORDIT.CBL
000300*  SELECT clause for the grocery order-item input file.
000400*----------------------------------------------------------------
000500*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
000600*  CHANGE LOG
000700*    1991-04-02 RH  REQ-4410  ORIGINAL SELECT FOR ORDIT-IN.
000800*    1997-11-14 MPK REQ-6602  RENAMED DD FROM ORDITEM TO ORDIT-IN
000900*                             TO MATCH NEW JCL NAMING STANDARD.
001000*    1999-01-08 MPK Y2K-0091  NO DATE FIELDS ON THIS RECORD, NO
001100*                             Y2K IMPACT.  REVIEWED/SIGNED OFF.
001200*----------------------------------------------------------------
001300    SELECT ORDER-ITEM-FILE
001400        ASSIGN TO ORDIT-IN
001500        ORGANIZATION IS LINE SEQUENTIAL.

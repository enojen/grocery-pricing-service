000100*----------------------------------------------------------------
000200*  PL-VALIDATE-ORDER-ITEM.CBL
000300*  Per-item required-field and range checks, copied into ORDPRC00
000400*  the same way the vendor side copies PL-LOOK-FOR-VENDOR-RECORD.
000500*  CBL into its maintenance programs.  This job has no terminal
000600*  attached to it, so a rejected item is a fatal run, not a
000700*  re-prompt - see 9900-FATAL-VALIDATION-ERROR in ORDPRC00.
000800*----------------------------------------------------------------
000900*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
001000*  CHANGE LOG
001100*    1991-04-02 RH  REQ-4410  ORIGINAL VALIDATION - BREAD AND
001200*                             VEGETABLE ONLY.
001300*    1992-08-19 RH  REQ-4591  ADDED THE BEER ORIGIN CHECK.
001400*    1998-05-11 MPK REQ-6310  BREAD AGE OVER 6 IS NOW CALLED OUT
001500*                             ON ITS OWN MESSAGE INSTEAD OF FALLING
001600*                             INTO THE GENERIC "REQUIRED FIELD"
001700*                             MESSAGE - THE BUYER KEPT ASKING WHAT
001800*                             "MISSING" MEANT WHEN THE BREAD WAS
001900*                             CLEARLY THERE.
002000*    2013-11-05 TO  REQ-9140  WS-FATAL-MESSAGE RENAMED TO FATAL-
002100*                             MESSAGE - SEE ORDPRC00 CHANGE LOG.
002200*----------------------------------------------------------------
002300    2100-VALIDATE-ITEM.
002400
002500        EVALUATE ITEM-TYPE
002600            WHEN "BREAD"
002700                PERFORM 2110-VALIDATE-BREAD-ITEM
002800            WHEN "VEGETABLE"
002900                PERFORM 2120-VALIDATE-VEGETABLE-ITEM
003000            WHEN "BEER"
003100                PERFORM 2130-VALIDATE-BEER-ITEM
003200            WHEN OTHER
003300                MOVE "UNRECOGNIZED ITEM-TYPE - NO PRICING STRATEGY"
003400                    TO FATAL-MESSAGE
003500                PERFORM 9900-FATAL-VALIDATION-ERROR
003600        END-EVALUATE.
003700
003800    2100-EXIT.
003900        EXIT.
004000
004100    2110-VALIDATE-BREAD-ITEM.
004200
004300        IF ITEM-QUANTITY IS EQUAL TO ZERO
004400            MOVE "BREAD QUANTITY MUST BE PRESENT AND GREATER THAN ZERO"
004500                TO FATAL-MESSAGE
004600            PERFORM 9900-FATAL-VALIDATION-ERROR.
004700
004800        IF ITEM-DAYS-OLD IS GREATER THAN 6
004900            MOVE "BREAD OLDER THAN 6 DAYS CANNOT BE ORDERED"
005000                TO FATAL-MESSAGE
005100            PERFORM 9900-FATAL-VALIDATION-ERROR.
005200
005300    2110-EXIT.
005400        EXIT.
005500
005600    2120-VALIDATE-VEGETABLE-ITEM.
005700
005800        IF ITEM-WEIGHT-GRAMS IS EQUAL TO ZERO
005900            MOVE "VEGETABLE WEIGHT-GRAMS MUST BE PRESENT AND > ZERO"
006000                TO FATAL-MESSAGE
006100            PERFORM 9900-FATAL-VALIDATION-ERROR.
006200
006300    2120-EXIT.
006400        EXIT.
006500
006600    2130-VALIDATE-BEER-ITEM.
006700
006800        IF ITEM-QUANTITY IS EQUAL TO ZERO
006900            MOVE "BEER QUANTITY MUST BE PRESENT AND GREATER THAN ZERO"
007000                TO FATAL-MESSAGE
007100            PERFORM 9900-FATAL-VALIDATION-ERROR.
007200
007300        IF ITEM-BEER-ORIGIN NOT EQUAL TO "BELGIAN"
007400           AND ITEM-BEER-ORIGIN NOT EQUAL TO "DUTCH  "
007500           AND ITEM-BEER-ORIGIN NOT EQUAL TO "GERMAN "
007600            MOVE "BEER ORIGIN MUST BE BELGIAN, DUTCH OR GERMAN"
007700                TO FATAL-MESSAGE
007800            PERFORM 9900-FATAL-VALIDATION-ERROR.
007900
008000    2130-EXIT.
008100        EXIT.

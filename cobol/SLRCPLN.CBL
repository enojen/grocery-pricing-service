000100*----------------------------------------------------------------
000200*  SLRCPLN.CBL
000300*  SELECT clause for the receipt detail-line output file.
000400*----------------------------------------------------------------
000500*  DATE-WRITTEN 1991-04-02.  R.HASTINGS.
000600*  CHANGE LOG
000700*    1991-04-02 RH  REQ-4410  ORIGINAL SELECT FOR RCPLN-OUT.
000800*    1997-11-14 MPK REQ-6602  RENAMED DD TO MATCH NEW JCL STANDARD.
000900*----------------------------------------------------------------
001000    SELECT RECEIPT-LINE-FILE
001100        ASSIGN TO RCPLN-OUT
001200        ORGANIZATION IS LINE SEQUENTIAL.
